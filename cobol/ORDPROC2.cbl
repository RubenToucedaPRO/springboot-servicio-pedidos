000100****************************************************************
000200* PROGRAM:  ORDPROC2
000300*           Order Processing - Line Total / Money Rules
000400*
000500* AUTHOR :  R J HALVORSEN
000600*           IBM PD TOOLS - ADLAB
000700*
000800* SUBROUTINE TO COMPUTE A LINE ITEM TOTAL (QUANTITY TIMES UNIT
000900* PRICE) AND TO ENFORCE THE SHOP'S MONEY RULES - TWO DECIMAL
001000* PLACES, HALF-EVEN (BANKERS) ROUNDING, NO NEGATIVE AMOUNTS,
001100* NO MIXING OF CURRENCIES.
001200*   - Called by program ORDPROC1
001300*
001400*****************************************************************
001500* CHANGE ACTIVITY :
001600*
001700* DATE     INIT  TICKET    REMARKS
001800* -------- ----  --------  ---------------------------------
001900* 01/22/87 RJH   OP-4471   INITIAL VERSION                        PROC2CH1
002000* 06/03/88 RJH   OP-4519   ADDED HALF-EVEN ROUNDING, WAS          PROC2CH2
002100*                          TRUNCATING THIRD DECIMAL
002200* 02/14/90 LMK   OP-4655   CURRENCY-MATCH CHECK ON ADD/SUBTRACT   PROC2CH3
002300* 07/30/92 RJH   OP-4811   NEGATIVE-AMOUNT CHECK ADDED            PROC2CH4
002400* 03/02/98 LMK   OP-5104   Y2K REVIEW - NO DATE FIELDS, N/C       PROC2CH5
002500* 06/06/02 RJH   OP-4471   RENUMBERED PARAGRAPHS FOR ORDPROC1     PROC2CH6
002600*                          TRAN CONVERSION, ROUNDING RULE N/C
002700*****************************************************************
002800* Linkage:
002900*      parameters:
003000*        1: Quantity             (passed and not changed)
003100*        2: Unit Price           (passed and not changed)
003200*        3: Currency Of Amount A (passed and not changed)
003300*        4: Currency Of Amount B (passed and not changed)
003400*        5: Line Total           (passed and modified)
003500*        6: Return Code          (passed and modified)
003600*                                0 = OK
003700*                                4 = NEGATIVE AMOUNT REJECTED
003800*                                8 = CURRENCY MISMATCH REJECTED
003900*****************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.     ORDPROC2.
004200 AUTHOR.         R J HALVORSEN.
004300 INSTALLATION.   IBM PD TOOLS - ADLAB.
004400 DATE-WRITTEN.   01/22/87.
004500 DATE-COMPILED.
004600 SECURITY.       NONE.
004700
004800 ENVIRONMENT DIVISION.
004900 INPUT-OUTPUT SECTION.
005000
005100 DATA DIVISION.
005200
005300 WORKING-STORAGE SECTION.
005400*
005500 01  WS-FIELDS.
005600     05  WS-PROGRAM-STATUS       PIC X(30)  VALUE SPACES.
005700     05  WS-FIRST-TIME-SW        PIC X      VALUE 'Y'.
005800*
005900* WS-RAW-AMOUNT HOLDS THE PRODUCT AT ONE EXTRA DECIMAL PLACE
006000* SO THE ROUNDING PARAGRAPH BELOW HAS A DIGIT TO ROUND FROM.
006100* WS-RAW-SCALED IS THE SAME BITS SEEN AS A PLAIN INTEGER - THE
006200* OLD TRICK OF REDEFINING A PACKED FIELD TO SHIFT THE ASSUMED
006300* DECIMAL POINT WITHOUT MOVING ANY DIGITS.
006400*
006500 01  ROUNDING-WORK-AREA.
006600     05  WS-RAW-AMOUNT           PIC S9(09)V999 COMP-3
006700                                  VALUE +0.
006800     05  WS-RAW-SCALED REDEFINES WS-RAW-AMOUNT
006900                                 PIC S9(12)     COMP-3.
007000     05  WS-HUNDREDTHS-INT       PIC S9(11)     COMP-3
007100                                  VALUE +0.
007200     05  WS-ROUNDED-AMOUNT REDEFINES WS-HUNDREDTHS-INT
007300                                 PIC S9(09)V99  COMP-3.
007400     05  WS-DROPPED-DIGIT        PIC S9(01)     COMP-3
007500                                  VALUE +0.
007600     05  WS-KEPT-LAST-DIGIT      PIC S9(01)     COMP-3
007700                                  VALUE +0.
007800*
007900 01  MONEY-RULE-SWITCHES.
008000     05  WS-RULE-SWITCH-BYTES.
008100         10  WS-NEGATIVE-SW          PIC X  VALUE 'N'.
008200             88  WS-AMOUNT-IS-NEGATIVE   VALUE 'Y'.
008300         10  WS-MISMATCH-SW          PIC X  VALUE 'N'.
008400             88  WS-CURRENCY-MISMATCH    VALUE 'Y'.
008500     05  WS-RULE-SWITCH-PAIR REDEFINES WS-RULE-SWITCH-BYTES
008600                                 PIC X(02).
008700         88  WS-ALL-MONEY-RULES-OK      VALUE 'NN'.
008800*
008900*****************************************************************
009000 LINKAGE SECTION.
009100
009200 01  LK-QUANTITY                 PIC 9(05).
009300 01  LK-UNIT-PRICE                PIC 9(07)V99.
009400 01  LK-CURRENCY-A                PIC X(03).
009500 01  LK-CURRENCY-B                PIC X(03).
009600 01  LK-LINE-TOTAL                PIC 9(09)V99.
009700 01  LK-RETURN-CODE                PIC S9(04) COMP VALUE +0.
009800     88  LK-CALCULATION-OK             VALUE +0.
009900     88  LK-AMOUNT-REJECTED             VALUE +4.
010000     88  LK-CURRENCY-REJECTED           VALUE +8.
010100
010200*****************************************************************
010300 PROCEDURE DIVISION USING LK-QUANTITY, LK-UNIT-PRICE,
010400              LK-CURRENCY-A, LK-CURRENCY-B, LK-LINE-TOTAL,
010500              LK-RETURN-CODE.
010600
010700 000-MAIN.
010800     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
010900     MOVE +0 TO LK-RETURN-CODE.
011000     MOVE +0 TO LK-LINE-TOTAL.
011100     PERFORM 700-VALIDATE-MONEY-RULES.
011200     IF LK-CALCULATION-OK
011300         PERFORM 100-CALCULATE-LINE-TOTAL.
011400     MOVE 'N' TO WS-FIRST-TIME-SW.
011500     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
011600     GOBACK.
011700
011800 100-CALCULATE-LINE-TOTAL.
011900     MOVE 'CALCULATING LINE TOTAL' TO WS-PROGRAM-STATUS.
012000     COMPUTE WS-RAW-AMOUNT = LK-QUANTITY * LK-UNIT-PRICE.
012100     PERFORM 500-ROUND-HALF-EVEN.
012200     MOVE WS-ROUNDED-AMOUNT TO LK-LINE-TOTAL.
012300
012400 500-ROUND-HALF-EVEN.
012500*    *** ROUND TO 2 DECIMALS, TIES GO TO THE EVEN DIGIT.  THE **
012600*    *** DROPPED DIGIT IS THE THOUSANDTHS PLACE OF THE RAW    **
012700*    *** AMOUNT, EXPOSED BY THE REDEFINES ABOVE.              **
012800     DIVIDE WS-RAW-SCALED BY 10
012900         GIVING WS-HUNDREDTHS-INT
013000         REMAINDER WS-DROPPED-DIGIT.
013100     IF WS-DROPPED-DIGIT > 5
013200         ADD 1 TO WS-HUNDREDTHS-INT
013300     ELSE
013400         IF WS-DROPPED-DIGIT = 5
013500             DIVIDE WS-HUNDREDTHS-INT BY 2
013600                 GIVING WS-KEPT-LAST-DIGIT
013700                 REMAINDER WS-KEPT-LAST-DIGIT
013800             IF WS-KEPT-LAST-DIGIT NOT = 0
013900                 ADD 1 TO WS-HUNDREDTHS-INT.
014000
014100 700-VALIDATE-MONEY-RULES.
014200     MOVE 'VALIDATING MONEY RULES' TO WS-PROGRAM-STATUS.
014300     MOVE 'N' TO WS-NEGATIVE-SW.
014400     MOVE 'N' TO WS-MISMATCH-SW.
014500     IF LK-UNIT-PRICE < 0
014600         MOVE 'Y' TO WS-NEGATIVE-SW.
014700     IF LK-CURRENCY-A NOT = LK-CURRENCY-B
014800         MOVE 'Y' TO WS-MISMATCH-SW.
014900     IF WS-AMOUNT-IS-NEGATIVE
015000         MOVE +4 TO LK-RETURN-CODE
015100     ELSE
015200         IF WS-CURRENCY-MISMATCH
015300             MOVE +8 TO LK-RETURN-CODE
015400         ELSE
015500             MOVE +0 TO LK-RETURN-CODE.
015600
015700*  END OF PROGRAM ORDPROC2
