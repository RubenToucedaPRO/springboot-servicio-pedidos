000100****************************************************************
000200* PROGRAM:  ORDPROC1
000300*           Order Processing - Transaction Driven Batch Update
000400*
000500* AUTHOR :  R J HALVORSEN
000600*           IBM PD TOOLS - ADLAB
000700*
000800* READS THE ORDER TRANSACTION FILE (TRANSFILE) SEQUENTIALLY AND
000900* APPLIES EACH TRANSACTION AGAINST AN IN-MEMORY ORDER TABLE:
001000*   CR  CREATE A NEW ORDER FROM ITS FIRST LINE ITEM
001100*   AD  ADD (OR MERGE) A LINE ITEM ONTO AN EXISTING ORDER
001200*   DL  DELETE ALL LINES OF AN EXISTING ORDER
001300*   GT  PRINT AN EXISTING ORDER AND ITS CURRENCY TOTALS
001400* THE TABLE IS WRITTEN OUT TO THE ORDER MASTER FILE (ORDFILE)
001500* AT END OF RUN.  A PRINTED REPORT (RPTFILE) SHOWS ONE LINE PER
001600* TRANSACTION PLUS AN END-OF-RUN CONTROL BREAK OF GRAND TOTALS
001700* AND COUNTS.
001800*
001900* THIS PROGRAM HAS NO ONLINE COUNTERPART.  ORDER MAINTENANCE
002000* IS BATCH ONLY - TRANSACTIONS ARRIVE ON TRANSFILE FROM THE
002100* OVERNIGHT EXTRACT AND ARE APPLIED IN ARRIVAL ORDER.
002200*
002300*****************************************************************
002400* CHANGE ACTIVITY :
002500*
002600* DATE     INIT  TICKET    REMARKS
002700* -------- ----  --------  ---------------------------------
002800* 01/22/87 RJH   OP-4471   INITIAL VERSION - CR/AD TRANS ONLY     PROC1CH1
002900* 04/22/88 PJT   OP-4519   ROUNDING FIX CARRIED IN FROM ORDPROC2  PROC1CH2
003000* 02/14/90 LMK   OP-4655   ADDED DL AND GT TRANSACTION CODES      PROC1CH3
003100* 07/30/92 RJH   OP-4811   NOT-FOUND / VALIDATION ERROR COUNTS    PROC1CH4
003200*                          SPLIT OUT AS SEPARATE CONTROL TOTALS
003300* 11/03/94 LMK   OP-4933   ORDER TABLE SIZE RAISED 200 TO 500     PROC1CH5
003400* 09/19/95 PJT   OP-4977   DOCUMENTATION PASS, NO LOGIC CHANGE    PROC1CH6
003500* 03/02/98 LMK   OP-5104   Y2K - SYSTEM-YEAR STAYS 2-DIGIT ON     PROC1CH7
003600*                          THE PRINTED REPORT ONLY, NOT STORED
003700* 06/06/02 RJH   OP-4471   CONVERTED FROM SAMOS1 SHELL TO THE     PROC1CH8
003800*                          ORDER PROCESSING TRAN SET
003900* 03/11/09 PJT   OP-6215   CATALOG FALLBACK PRICE CALL ADDED      PROC1CH9
004000*                          (ORDPROC3) WHEN UNIT PRICE IS ZERO
004100*****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.     ORDPROC1.
004400 AUTHOR.         R J HALVORSEN.
004500 INSTALLATION.   IBM PD TOOLS - ADLAB.
004600 DATE-WRITTEN.   01/22/87.
004700 DATE-COMPILED.
004800 SECURITY.       NONE.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 ON  IS ORDPROC1-RERUN-SWITCH.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT TRANSACTION-FILE ASSIGN TO TRANSFILE
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-TRANSFILE-STATUS.
006200
006300     SELECT ORDER-FILE       ASSIGN TO ORDFILE
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS  IS  WS-ORDFILE-STATUS.
006600
006700     SELECT REPORT-FILE      ASSIGN TO RPTFILE
006800         FILE STATUS  IS  WS-REPORT-STATUS.
006900
007000*****************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  TRANSACTION-FILE
007500     LABEL RECORDS ARE STANDARD
007600     BLOCK CONTAINS 0
007700     RECORDING MODE IS F.
007800     COPY ORDTCPY.
007900
008000 FD  ORDER-FILE
008100     LABEL RECORDS ARE STANDARD
008200     BLOCK CONTAINS 0
008300     RECORDING MODE IS F.
008400     COPY ORDMCPY REPLACING ==:LV:==  BY  ==01==
008500                            ==:LV2:== BY  ==05==
008600                            ==:TAG:== BY  ==ORDM==.
008700
008800 FD  REPORT-FILE
008900     LABEL RECORDS ARE STANDARD
009000     BLOCK CONTAINS 0
009100     RECORDING MODE IS F.
009200 01  REPORT-RECORD              PIC X(132).
009300
009400*****************************************************************
009500 WORKING-STORAGE SECTION.
009600*****************************************************************
009700*
009800 01  SYSTEM-DATE-AND-TIME.
009900     05  SYSTEM-DATE.
010000         10  SYSTEM-MONTH            PIC 9(2).
010100         10  FILLER                  PIC X.
010200         10  SYSTEM-DAY              PIC 9(2).
010300         10  FILLER                  PIC X.
010400         10  SYSTEM-YEAR             PIC 9(2).
010500 01  SYSTEM-DATE-NUMERIC REDEFINES SYSTEM-DATE-AND-TIME
010600                                 PIC 9(08).
010700*
010800 01  WS-FIELDS.
010900     05  WS-TRANSFILE-STATUS      PIC X(2)  VALUE SPACES.
011000     05  WS-ORDFILE-STATUS       PIC X(2)  VALUE SPACES.
011100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
011200     05  WS-TRAN-FILE-EOF        PIC X     VALUE 'N'.
011300     05  WS-TRAN-OK              PIC X     VALUE 'N'.
011400     05  WS-ORDER-FOUND-SW       PIC X     VALUE 'N'.
011500         88  WS-ORDER-FOUND          VALUE 'Y'.
011600         88  WS-ORDER-NOT-FOUND       VALUE 'N'.
011700     05  WS-ITEM-VALID-SW        PIC X     VALUE 'Y'.
011800         88  WS-ITEM-VALID           VALUE 'Y'.
011900         88  WS-ITEM-INVALID          VALUE 'N'.
012000*
012100 01  TOTALS-VARS.
012200     05  NUM-TRANSFILE-RECS       PIC S9(9)  COMP-3  VALUE +0.
012300     05  NUM-TRANSACTIONS        PIC S9(9)  COMP-3  VALUE +0.
012400     05  NUM-ORDERS-CREATED      PIC S9(9)  COMP-3  VALUE +0.
012500     05  NUM-ITEMS-ADDED         PIC S9(9)  COMP-3  VALUE +0.
012600     05  NUM-ORDERS-DELETED      PIC S9(9)  COMP-3  VALUE +0.
012700     05  NUM-VALIDATION-ERRORS   PIC S9(9)  COMP-3  VALUE +0.
012800     05  NUM-NOTFOUND-ERRORS     PIC S9(9)  COMP-3  VALUE +0.
012900*
013000 01  GRAND-TOTAL-VARS.
013100     05  WS-GRAND-EUR-TOTAL      PIC S9(9)V99 COMP-3 VALUE +0.
013200     05  WS-GRAND-USD-TOTAL      PIC S9(9)V99 COMP-3 VALUE +0.
013300*
013400 01  ORDER-TOTAL-VARS.
013500     05  WS-ORDER-EUR-TOTAL      PIC S9(9)V99 COMP-3 VALUE +0.
013600     05  WS-ORDER-USD-TOTAL      PIC S9(9)V99 COMP-3 VALUE +0.
013700     05  WS-ORDER-EUR-LINES      PIC S9(3)    COMP-3 VALUE +0.
013800     05  WS-ORDER-USD-LINES      PIC S9(3)    COMP-3 VALUE +0.
013900*
014000 01  ORDER-ID-ASSIGN-AREA.
014100     05  WS-NEXT-ORDER-SEQ       PIC S9(8) COMP-3 VALUE +0.
014200     05  WS-ORDER-ID-BUILD.
014300         10  FILLER              PIC X(4)  VALUE 'ORD-'.
014400         10  WS-ORDER-SEQ-DISPLAY PIC 9(8).
014500*
014600 01  ORDER-LOOKUP-AREA.
014700     05  WS-SEARCH-ORDER-ID      PIC X(12) VALUE SPACES.
014800     05  WS-SEARCH-PRODUCT-ID    PIC X(10) VALUE SPACES.
014900*
015000* THE ORDER TABLE STANDS IN FOR THE ORDER MASTER WHILE THE RUN
015100* IS IN PROGRESS - ORDFILE ITSELF IS WRITE-ONLY, ONE PASS, AT
015200* END OF RUN (SEE 850-WRITE-ORDER-FILE).  A LINE'S STATUS BYTE
015300* OF 'D' MEANS A DL TRANSACTION REMOVED IT; SUCH LINES ARE
015400* SKIPPED ON LOOKUP AND ON THE FINAL ORDFILE WRITE.
015500*
015600 01  WS-ORDER-TABLE-COUNT        PIC S9(5) COMP-3 VALUE +0.
015700 01  ORDER-TABLE.
015800     05  ORDER-TABLE-ENTRY OCCURS 500 TIMES
015900             INDEXED BY OT-IX OT-SUB-IX.
016000         COPY ORDMCPY REPLACING ==:LV:==  BY  ==10==
016100                                ==:LV2:== BY  ==15==
016200                                ==:TAG:== BY  ==OT==.
016300         15  OT-STATUS-BYTE      PIC X(01) VALUE 'A'.
016400             88  OT-LINE-ACTIVE      VALUE 'A'.
016500             88  OT-LINE-DELETED     VALUE 'D'.
016600*
016700* PARAMETER AREAS PASSED TO THE CALLED CALCULATION SUBROUTINES.
016800*
016900 01  ORDPROC2-PARMS.
017000     05  CP2-QUANTITY            PIC 9(05).
017100     05  CP2-UNIT-PRICE          PIC 9(07)V99.
017200     05  CP2-CURRENCY-A          PIC X(03).
017300     05  CP2-CURRENCY-B          PIC X(03).
017400     05  CP2-LINE-TOTAL          PIC 9(09)V99.
017500     05  CP2-RETURN-CODE         PIC S9(04) COMP VALUE +0.
017600*
017700 01  ORDPROC3-PARMS.
017800     05  CP3-PRODUCT-ID          PIC X(10).
017900     05  CP3-UNIT-PRICE          PIC 9(07)V99.
018000     05  CP3-CURRENCY            PIC X(03).
018100*
018200 01  ERROR-TEXT-AREA.
018300     05  ERR-MSG-DATA1           PIC X(35)  VALUE SPACES.
018400     05  ERR-MSG-DATA2           PIC X(35)  VALUE SPACES.
018500*
018600*        *******************
018700*            report lines
018800*        *******************
018900 01  RPT-HEADER1.
019000     05  FILLER                     PIC X(45)
019100               VALUE 'ORDER PROCESSING REPORT           DATE: '.
019200     05  RPT-MM                     PIC 99.
019300     05  FILLER                     PIC X     VALUE '/'.
019400     05  RPT-DD                     PIC 99.
019500     05  FILLER                     PIC X     VALUE '/'.
019600     05  RPT-YY                     PIC 99.
019700     05  FILLER                     PIC X(20)
019800                    VALUE ' (mm/dd/yy)         '.
019900     05  FILLER                     PIC X(58) VALUE SPACES.
020000 01  RPT-HEADER2.
020100     05  FILLER PIC X(4)  VALUE 'TRAN'.
020200     05  FILLER PIC X     VALUE ' '.
020300     05  FILLER PIC X(12) VALUE 'ORDER ID    '.
020400     05  FILLER PIC X     VALUE ' '.
020500     05  FILLER PIC X(10) VALUE 'PRODUCT ID'.
020600     05  FILLER PIC X     VALUE ' '.
020700     05  FILLER PIC X(6)  VALUE '  QTY  '.
020800     05  FILLER PIC X     VALUE ' '.
020900     05  FILLER PIC X(11) VALUE ' UNIT PRICE'.
021000     05  FILLER PIC X     VALUE ' '.
021100     05  FILLER PIC X(14) VALUE ' LINE TOTAL   '.
021200     05  FILLER PIC X     VALUE ' '.
021300     05  FILLER PIC X(3)  VALUE 'CUR'.
021400     05  FILLER PIC X     VALUE ' '.
021500     05  FILLER PIC X(17) VALUE 'STATUS           '.
021600     05  FILLER PIC X(41) VALUE SPACES.
021700 01  RPT-HEADER3.
021800     05  FILLER PIC X(4)  VALUE ALL '-'.
021900     05  FILLER PIC X     VALUE ' '.
022000     05  FILLER PIC X(12) VALUE ALL '-'.
022100     05  FILLER PIC X     VALUE ' '.
022200     05  FILLER PIC X(10) VALUE ALL '-'.
022300     05  FILLER PIC X     VALUE ' '.
022400     05  FILLER PIC X(6)  VALUE ALL '-'.
022500     05  FILLER PIC X     VALUE ' '.
022600     05  FILLER PIC X(11) VALUE ALL '-'.
022700     05  FILLER PIC X     VALUE ' '.
022800     05  FILLER PIC X(14) VALUE ALL '-'.
022900     05  FILLER PIC X     VALUE ' '.
023000     05  FILLER PIC X(3)  VALUE ALL '-'.
023100     05  FILLER PIC X     VALUE ' '.
023200     05  FILLER PIC X(17) VALUE ALL '-'.
023300     05  FILLER PIC X(41) VALUE SPACES.
023400 01  RPT-DETAIL.
023500     05  RPT-TRAN-CODE           PIC X(4).
023600     05  FILLER                  PIC X     VALUE ' '.
023700     05  RPT-ORDER-ID            PIC X(12) VALUE SPACES.
023800     05  FILLER                  PIC X     VALUE ' '.
023900     05  RPT-PRODUCT-ID          PIC X(10) VALUE SPACES.
024000     05  FILLER                  PIC X     VALUE ' '.
024100     05  RPT-QUANTITY            PIC Z(4)9.
024200     05  FILLER                  PIC X     VALUE ' '.
024300     05  RPT-UNIT-PRICE          PIC ZZZ,ZZ9.99.
024400     05  FILLER                  PIC X     VALUE ' '.
024500     05  RPT-LINE-TOTAL          PIC ZZZ,ZZZ,ZZ9.99.
024600     05  FILLER                  PIC X     VALUE ' '.
024700     05  RPT-CURRENCY            PIC X(3)  VALUE SPACES.
024800     05  FILLER                  PIC X     VALUE ' '.
024900     05  RPT-STATUS              PIC X(17) VALUE SPACES.
025000     05  FILLER                  PIC X(41) VALUE SPACES.
025100 01  RPT-ORDER-TOTAL-LINE.
025200     05  FILLER                  PIC X(18)
025300                 VALUE '     ORDER TOTAL  '.
025400     05  RPT-OT-CURRENCY         PIC X(3)  VALUE SPACES.
025500     05  FILLER                  PIC X(2)  VALUE SPACES.
025600     05  RPT-OT-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99.
025700     05  FILLER                  PIC X(94) VALUE SPACES.
025800 01  ERR-MSG-VALIDATION.
025900     05  FILLER PIC X(19)
026000                  VALUE '    VALIDATION - '.
026100     05  ERR-MSG-DATA1O          PIC X(35)  VALUE SPACES.
026200     05  ERR-MSG-DATA2O          PIC X(35)  VALUE SPACES.
026300     05  FILLER                  PIC X(43)  VALUE SPACES.
026400 01  RPT-SUMMARY-HDR1.
026500     05  FILLER PIC X(37)
026600              VALUE 'END OF RUN - GRAND TOTALS AND COUNTS'.
026700     05  FILLER PIC X(95) VALUE SPACES.
026800 01  RPT-SUMMARY-HDR2.
026900     05  FILLER PIC X(100)  VALUE ALL '-'.
027000     05  FILLER PIC X(32) VALUE SPACES.
027100 01  RPT-SUMMARY-DETAIL.
027200     05  FILLER              PIC XX       VALUE SPACES.
027300     05  RPT-SUMMARY-TYPE    PIC X(20).
027400     05  RPT-SUMMARY-VALUE1  PIC ZZZ,ZZZ,ZZ9.
027500     05  RPT-SUMMARY-VALUE1D REDEFINES RPT-SUMMARY-VALUE1
027600                             PIC ZZZZZZZZ.99.
027700     05  FILLER              PIC X(3)     VALUE SPACES.
027800     05  RPT-SUMMARY-LABEL2  PIC X(15).
027900     05  RPT-SUMMARY-VALUE2  PIC ZZZ,ZZZ,ZZ9.
028000     05  RPT-SUMMARY-VALUE2D REDEFINES RPT-SUMMARY-VALUE2
028100                             PIC ZZZZZZZZ.99.
028200     05  FILLER              PIC X(75)    VALUE SPACES.
028300 01  RPT-SPACES.
028400     05  FILLER              PIC X(132)   VALUE SPACES.
028500
028600*****************************************************************
028700 PROCEDURE DIVISION.
028800*****************************************************************
028900
029000 000-MAIN.
029100*    ACCEPT SYSTEM-DATE-AND-TIME  FROM DATE.
029200     DISPLAY 'ORDPROC1 STARTED DATE = ' SYSTEM-MONTH '/'
029300            SYSTEM-DAY '/' SYSTEM-YEAR '  (mm/dd/yyyy)'.
029400
029500     PERFORM 900-OPEN-FILES.
029600     PERFORM 800-INIT-REPORT.
029700
029800     PERFORM 100-PROCESS-TRANSACTIONS THROUGH 100-EXIT
029900             UNTIL WS-TRAN-FILE-EOF = 'Y' .
030000
030100     PERFORM 300-PRINT-FINAL-TOTALS THROUGH 300-EXIT.
030200     PERFORM 850-WRITE-ORDER-FILE.
030300     PERFORM 950-CLOSE-FILES.
030400
030500     GOBACK .
030600
030700 100-PROCESS-TRANSACTIONS.
030800     PERFORM 700-READ-TRAN-FILE.
030900     IF WS-TRAN-FILE-EOF = 'Y'
031000         GO TO 100-EXIT.
031100     IF ORDT-TRAN-IS-COMMENT
031200         GO TO 100-EXIT.
031300     ADD +1 TO NUM-TRANSACTIONS.
031400     MOVE 'Y' TO WS-TRAN-OK.
031500     IF ORDT-TRAN-IS-CREATE
031600         PERFORM 200-PROCESS-CREATE-TRAN THROUGH 200-EXIT
031700     ELSE IF ORDT-TRAN-IS-ADD-ITEM
031800         PERFORM 210-PROCESS-ADD-TRAN THROUGH 210-EXIT
031900     ELSE IF ORDT-TRAN-IS-DELETE
032000         PERFORM 230-PROCESS-DELETE-TRAN THROUGH 230-EXIT
032100     ELSE IF ORDT-TRAN-IS-GET
032200         PERFORM 240-PROCESS-GET-TRAN THROUGH 240-EXIT
032300     ELSE
032400         MOVE 'INVALID TRANSACTION CODE'  TO ERR-MSG-DATA1
032500         MOVE ORDT-TRAN-CODE              TO ERR-MSG-DATA2
032600         PERFORM 820-REPORT-VALIDATION-ERROR.
032700 100-EXIT.
032800     EXIT.
032900
033000 200-PROCESS-CREATE-TRAN.
033100     PERFORM 250-VALIDATE-ITEM-FIELDS.
033200     IF WS-ITEM-INVALID
033300         PERFORM 820-REPORT-VALIDATION-ERROR
033400         GO TO 200-EXIT.
033500     PERFORM 260-ASSIGN-NEXT-ORDER-ID.
033600     PERFORM 220-MERGE-OR-APPEND-LINE.
033700     ADD +1 TO NUM-ORDERS-CREATED.
033800     MOVE 'OK'  TO RPT-STATUS.
033900     PERFORM 810-WRITE-DETAIL-LINE.
034000 200-EXIT.
034100     EXIT.
034200
034300 210-PROCESS-ADD-TRAN.
034400     MOVE ORDT-ORDER-ID   TO WS-SEARCH-ORDER-ID.
034500     MOVE SPACES          TO WS-SEARCH-PRODUCT-ID.
034600     IF ORDT-ORDER-ID = SPACES
034700         MOVE 'ORDER ID REQUIRED ON AD TRAN' TO ERR-MSG-DATA1
034800         PERFORM 820-REPORT-VALIDATION-ERROR
034900         GO TO 210-EXIT.
035000     PERFORM 205-FIND-ORDER-LINE THROUGH 205-EXIT.
035100     IF WS-ORDER-NOT-FOUND
035200         PERFORM 830-REPORT-NOT-FOUND
035300         GO TO 210-EXIT.
035400     PERFORM 250-VALIDATE-ITEM-FIELDS.
035500     IF WS-ITEM-INVALID
035600         PERFORM 820-REPORT-VALIDATION-ERROR
035700         GO TO 210-EXIT.
035800     PERFORM 220-MERGE-OR-APPEND-LINE.
035900     ADD +1 TO NUM-ITEMS-ADDED.
036000     MOVE 'OK'  TO RPT-STATUS.
036100     PERFORM 810-WRITE-DETAIL-LINE.
036200 210-EXIT.
036300     EXIT.
036400
036500 205-FIND-ORDER-LINE.
036600*    *** SEARCH THE ORDER TABLE FOR AN ACTIVE LINE MATCHING   **
036700*    *** WS-SEARCH-ORDER-ID.  IF WS-SEARCH-PRODUCT-ID IS ALSO **
036800*    *** GIVEN (NOT SPACES) THE PRODUCT ID MUST MATCH TOO.    **
036900     MOVE 'N' TO WS-ORDER-FOUND-SW.
037000     IF WS-ORDER-TABLE-COUNT = 0
037100         GO TO 205-EXIT.
037200     SET OT-IX TO 1.
037300     SEARCH ORDER-TABLE-ENTRY VARYING OT-IX
037400         AT END
037500             MOVE 'N' TO WS-ORDER-FOUND-SW
037600         WHEN OT-IX > WS-ORDER-TABLE-COUNT
037700             MOVE 'N' TO WS-ORDER-FOUND-SW
037800         WHEN OT-LINE-ACTIVE (OT-IX)
037900             AND OT-ORDER-ID (OT-IX) = WS-SEARCH-ORDER-ID
038000             AND (WS-SEARCH-PRODUCT-ID = SPACES OR
038100                  OT-PRODUCT-ID (OT-IX) = WS-SEARCH-PRODUCT-ID)
038200             MOVE 'Y' TO WS-ORDER-FOUND-SW
038300     END-SEARCH.
038400 205-EXIT.
038500     EXIT.
038600
038700 220-MERGE-OR-APPEND-LINE.
038800     MOVE ORDT-ORDER-ID   TO WS-SEARCH-ORDER-ID.
038900     MOVE ORDT-PRODUCT-ID TO WS-SEARCH-PRODUCT-ID.
039000     PERFORM 205-FIND-ORDER-LINE THROUGH 205-EXIT.
039100     IF WS-ORDER-FOUND
039200         ADD ORDT-QUANTITY TO OT-QUANTITY (OT-IX)
039300         MOVE OT-QUANTITY (OT-IX)   TO CP2-QUANTITY
039400         MOVE OT-UNIT-PRICE (OT-IX) TO CP2-UNIT-PRICE
039500         MOVE OT-CURRENCY (OT-IX)   TO CP2-CURRENCY-A
039600         MOVE OT-CURRENCY (OT-IX)   TO CP2-CURRENCY-B
039700         CALL 'ORDPROC2' USING CP2-QUANTITY, CP2-UNIT-PRICE,
039800             CP2-CURRENCY-A, CP2-CURRENCY-B, CP2-LINE-TOTAL,
039900             CP2-RETURN-CODE
040000         MOVE CP2-LINE-TOTAL TO OT-LINE-TOTAL (OT-IX)
040100     ELSE
040200         ADD +1 TO WS-ORDER-TABLE-COUNT
040300         SET OT-IX TO WS-ORDER-TABLE-COUNT
040400         MOVE ORDT-ORDER-ID   TO OT-ORDER-ID (OT-IX)
040500         MOVE ORDT-PRODUCT-ID TO OT-PRODUCT-ID (OT-IX)
040600         MOVE ORDT-QUANTITY   TO OT-QUANTITY (OT-IX)
040700         MOVE ORDT-UNIT-PRICE TO OT-UNIT-PRICE (OT-IX)
040800         MOVE ORDT-CURRENCY   TO OT-CURRENCY (OT-IX)
040900         MOVE 'A'             TO OT-STATUS-BYTE (OT-IX)
041000         MOVE ORDT-QUANTITY   TO CP2-QUANTITY
041100         MOVE ORDT-UNIT-PRICE TO CP2-UNIT-PRICE
041200         MOVE ORDT-CURRENCY   TO CP2-CURRENCY-A
041300         MOVE ORDT-CURRENCY   TO CP2-CURRENCY-B
041400         CALL 'ORDPROC2' USING CP2-QUANTITY, CP2-UNIT-PRICE,
041500             CP2-CURRENCY-A, CP2-CURRENCY-B, CP2-LINE-TOTAL,
041600             CP2-RETURN-CODE
041700         MOVE CP2-LINE-TOTAL TO OT-LINE-TOTAL (OT-IX).
041800
041900 230-PROCESS-DELETE-TRAN.
042000     MOVE ORDT-ORDER-ID   TO WS-SEARCH-ORDER-ID.
042100     MOVE SPACES          TO WS-SEARCH-PRODUCT-ID.
042200     IF ORDT-ORDER-ID = SPACES
042300         MOVE 'ORDER ID REQUIRED ON DL TRAN' TO ERR-MSG-DATA1
042400         PERFORM 820-REPORT-VALIDATION-ERROR
042500         GO TO 230-EXIT.
042600     PERFORM 205-FIND-ORDER-LINE THROUGH 205-EXIT.
042700     IF WS-ORDER-NOT-FOUND
042800         PERFORM 830-REPORT-NOT-FOUND
042900         GO TO 230-EXIT.
043000     PERFORM 235-MARK-ORDER-LINES-DELETED
043100         VARYING OT-IX FROM 1 BY 1
043200         UNTIL OT-IX > WS-ORDER-TABLE-COUNT.
043300     ADD +1 TO NUM-ORDERS-DELETED.
043400     MOVE SPACES  TO RPT-PRODUCT-ID RPT-QUANTITY
043500                     RPT-UNIT-PRICE RPT-LINE-TOTAL
043600                     RPT-CURRENCY.
043700     MOVE 'OK'    TO RPT-STATUS.
043800     PERFORM 810-WRITE-DETAIL-LINE.
043900 230-EXIT.
044000     EXIT.
044100
044200 235-MARK-ORDER-LINES-DELETED.
044300     IF OT-LINE-ACTIVE (OT-IX)
044400         AND OT-ORDER-ID (OT-IX) = WS-SEARCH-ORDER-ID
044500         MOVE 'D' TO OT-STATUS-BYTE (OT-IX).
044600
044700 240-PROCESS-GET-TRAN.
044800     MOVE ORDT-ORDER-ID   TO WS-SEARCH-ORDER-ID.
044900     MOVE SPACES          TO WS-SEARCH-PRODUCT-ID.
045000     IF ORDT-ORDER-ID = SPACES
045100         MOVE 'ORDER ID REQUIRED ON GT TRAN' TO ERR-MSG-DATA1
045200         PERFORM 820-REPORT-VALIDATION-ERROR
045300         GO TO 240-EXIT.
045400     PERFORM 205-FIND-ORDER-LINE THROUGH 205-EXIT.
045500     IF WS-ORDER-NOT-FOUND
045600         PERFORM 830-REPORT-NOT-FOUND
045700         GO TO 240-EXIT.
045800     MOVE +0 TO WS-ORDER-EUR-TOTAL WS-ORDER-USD-TOTAL.
045900     MOVE +0 TO WS-ORDER-EUR-LINES WS-ORDER-USD-LINES.
046000     PERFORM 245-PRINT-ONE-ORDER-LINE
046100         VARYING OT-IX FROM 1 BY 1
046200         UNTIL OT-IX > WS-ORDER-TABLE-COUNT.
046300     IF WS-ORDER-EUR-LINES > 0
046400         MOVE 'EUR'               TO RPT-OT-CURRENCY
046500         MOVE WS-ORDER-EUR-TOTAL  TO RPT-OT-AMOUNT
046600         WRITE REPORT-RECORD FROM RPT-ORDER-TOTAL-LINE AFTER 1.
046700     IF WS-ORDER-USD-LINES > 0
046800         MOVE 'USD'               TO RPT-OT-CURRENCY
046900         MOVE WS-ORDER-USD-TOTAL  TO RPT-OT-AMOUNT
047000         WRITE REPORT-RECORD FROM RPT-ORDER-TOTAL-LINE AFTER 1.
047100 240-EXIT.
047200     EXIT.
047300
047400 245-PRINT-ONE-ORDER-LINE.
047500     IF OT-LINE-ACTIVE (OT-IX)
047600         AND OT-ORDER-ID (OT-IX) = WS-SEARCH-ORDER-ID
047700         MOVE 'GT'                    TO RPT-TRAN-CODE
047800         MOVE OT-ORDER-ID (OT-IX)     TO RPT-ORDER-ID
047900         MOVE OT-PRODUCT-ID (OT-IX)   TO RPT-PRODUCT-ID
048000         MOVE OT-QUANTITY (OT-IX)     TO RPT-QUANTITY
048100         MOVE OT-UNIT-PRICE (OT-IX)   TO RPT-UNIT-PRICE
048200         MOVE OT-LINE-TOTAL (OT-IX)   TO RPT-LINE-TOTAL
048300         MOVE OT-CURRENCY (OT-IX)     TO RPT-CURRENCY
048400         MOVE 'OK'                    TO RPT-STATUS
048500         WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1
048600         PERFORM 600-ACCUMULATE-ORDER-CURRENCY-TOTAL.
048700
048800 600-ACCUMULATE-ORDER-CURRENCY-TOTAL.
048900     IF OT-CURRENCY-IS-EUR (OT-IX)
049000         ADD OT-LINE-TOTAL (OT-IX) TO WS-ORDER-EUR-TOTAL
049100         ADD +1 TO WS-ORDER-EUR-LINES
049200     ELSE IF OT-CURRENCY-IS-USD (OT-IX)
049300         ADD OT-LINE-TOTAL (OT-IX) TO WS-ORDER-USD-TOTAL
049400         ADD +1 TO WS-ORDER-USD-LINES.
049500
049600 250-VALIDATE-ITEM-FIELDS.
049700     MOVE 'Y' TO WS-ITEM-VALID-SW.
049800     IF ORDT-PRODUCT-ID = SPACES
049900         MOVE 'PRODUCT ID REQUIRED'    TO ERR-MSG-DATA1
050000         MOVE 'N' TO WS-ITEM-VALID-SW
050100         GO TO 250-EXIT.
050200     IF ORDT-QUANTITY = ZEROS
050300         MOVE 'QUANTITY MUST BE > 0'   TO ERR-MSG-DATA1
050400         MOVE 'N' TO WS-ITEM-VALID-SW
050500         GO TO 250-EXIT.
050600     INSPECT ORDT-CURRENCY CONVERTING
050700         'abcdefghijklmnopqrstuvwxyz' TO
050800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
050900     IF ORDT-UNIT-PRICE = ZEROS
051000         MOVE ORDT-PRODUCT-ID TO CP3-PRODUCT-ID
051100         CALL 'ORDPROC3' USING CP3-PRODUCT-ID, CP3-UNIT-PRICE,
051200             CP3-CURRENCY
051300         MOVE CP3-UNIT-PRICE  TO ORDT-UNIT-PRICE
051400         MOVE CP3-CURRENCY    TO ORDT-CURRENCY.
051500     IF ORDT-CURRENCY NOT = 'EUR' AND ORDT-CURRENCY NOT = 'USD'
051600         MOVE 'INVALID CURRENCY CODE'  TO ERR-MSG-DATA1
051700         MOVE ORDT-CURRENCY            TO ERR-MSG-DATA2
051800         MOVE 'N' TO WS-ITEM-VALID-SW
051900         GO TO 250-EXIT.
052000 250-EXIT.
052100     EXIT.
052200
052300 260-ASSIGN-NEXT-ORDER-ID.
052400     ADD +1 TO WS-NEXT-ORDER-SEQ.
052500     MOVE WS-NEXT-ORDER-SEQ TO WS-ORDER-SEQ-DISPLAY.
052600     MOVE WS-ORDER-ID-BUILD TO ORDT-ORDER-ID.
052700
052800 300-PRINT-FINAL-TOTALS.
052900     MOVE +0 TO WS-GRAND-EUR-TOTAL WS-GRAND-USD-TOTAL.
053000     PERFORM 310-ADD-LINE-TO-GRAND-TOTAL
053100         VARYING OT-IX FROM 1 BY 1
053200         UNTIL OT-IX > WS-ORDER-TABLE-COUNT.
053300     WRITE REPORT-RECORD FROM RPT-SPACES      AFTER 2.
053400     WRITE REPORT-RECORD FROM RPT-SUMMARY-HDR1.
053500     WRITE REPORT-RECORD FROM RPT-SUMMARY-HDR2.
053600     MOVE SPACES               TO RPT-SUMMARY-DETAIL.
053700     MOVE 'ORDER TOTAL EUR    ' TO RPT-SUMMARY-TYPE.
053800     MOVE WS-GRAND-EUR-TOTAL    TO RPT-SUMMARY-VALUE1D.
053900     MOVE 'ORDER TOTAL USD'    TO RPT-SUMMARY-LABEL2.
054000     MOVE WS-GRAND-USD-TOTAL    TO RPT-SUMMARY-VALUE2D.
054100     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL.
054200     MOVE SPACES               TO RPT-SUMMARY-DETAIL.
054300     MOVE 'TRANSACTIONS READ  ' TO RPT-SUMMARY-TYPE.
054400     MOVE NUM-TRANSFILE-RECS     TO RPT-SUMMARY-VALUE1.
054500     MOVE 'ORDERS CREATED '    TO RPT-SUMMARY-LABEL2.
054600     MOVE NUM-ORDERS-CREATED    TO RPT-SUMMARY-VALUE2.
054700     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL.
054800     MOVE SPACES               TO RPT-SUMMARY-DETAIL.
054900     MOVE 'ITEMS ADDED        ' TO RPT-SUMMARY-TYPE.
055000     MOVE NUM-ITEMS-ADDED       TO RPT-SUMMARY-VALUE1.
055100     MOVE 'ORDERS DELETED '    TO RPT-SUMMARY-LABEL2.
055200     MOVE NUM-ORDERS-DELETED    TO RPT-SUMMARY-VALUE2.
055300     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL.
055400     MOVE SPACES               TO RPT-SUMMARY-DETAIL.
055500     MOVE 'VALIDATION ERRORS  ' TO RPT-SUMMARY-TYPE.
055600     MOVE NUM-VALIDATION-ERRORS TO RPT-SUMMARY-VALUE1.
055700     MOVE 'NOT FOUND ERRS '    TO RPT-SUMMARY-LABEL2.
055800     MOVE NUM-NOTFOUND-ERRORS   TO RPT-SUMMARY-VALUE2.
055900     WRITE REPORT-RECORD FROM RPT-SUMMARY-DETAIL.
056000 300-EXIT.
056100     EXIT.
056200
056300 310-ADD-LINE-TO-GRAND-TOTAL.
056400     IF OT-LINE-ACTIVE (OT-IX)
056500         IF OT-CURRENCY-IS-EUR (OT-IX)
056600             ADD OT-LINE-TOTAL (OT-IX) TO WS-GRAND-EUR-TOTAL
056700         ELSE IF OT-CURRENCY-IS-USD (OT-IX)
056800             ADD OT-LINE-TOTAL (OT-IX) TO WS-GRAND-USD-TOTAL.
056900
057000 700-READ-TRAN-FILE.
057100     READ TRANSACTION-FILE
057200       AT END MOVE 'Y' TO WS-TRAN-FILE-EOF .
057300     IF WS-TRANSFILE-STATUS = '00'
057400         ADD +1 TO NUM-TRANSFILE-RECS
057500     ELSE IF WS-TRANSFILE-STATUS = '10'
057600         MOVE 'Y' TO WS-TRAN-FILE-EOF
057700     ELSE
057800         DISPLAY 'ERROR ON TRAN FILE READ.  CODE: '
057900                 WS-TRANSFILE-STATUS
058000         MOVE 'Y' TO WS-TRAN-FILE-EOF.
058100
058200 800-INIT-REPORT.
058300     MOVE SYSTEM-YEAR    TO RPT-YY.
058400     MOVE SYSTEM-MONTH   TO RPT-MM.
058500     MOVE SYSTEM-DAY     TO RPT-DD.
058600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
058700     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.
058800     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.
058900
059000 810-WRITE-DETAIL-LINE.
059100     MOVE ORDT-TRAN-CODE     TO RPT-TRAN-CODE.
059200     MOVE ORDT-ORDER-ID      TO RPT-ORDER-ID.
059300     IF ORDT-TRAN-IS-CREATE OR ORDT-TRAN-IS-ADD-ITEM
059400         MOVE ORDT-PRODUCT-ID  TO RPT-PRODUCT-ID
059500         MOVE ORDT-QUANTITY    TO RPT-QUANTITY
059600         MOVE ORDT-UNIT-PRICE  TO RPT-UNIT-PRICE
059700         MOVE CP2-LINE-TOTAL   TO RPT-LINE-TOTAL
059800         MOVE ORDT-CURRENCY    TO RPT-CURRENCY.
059900     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1.
060000
060100 820-REPORT-VALIDATION-ERROR.
060200     ADD +1 TO NUM-VALIDATION-ERRORS.
060300     MOVE 'N'  TO WS-TRAN-OK.
060400     MOVE ORDT-TRAN-CODE  TO RPT-TRAN-CODE.
060500     MOVE ORDT-ORDER-ID   TO RPT-ORDER-ID.
060600     MOVE ORDT-PRODUCT-ID TO RPT-PRODUCT-ID.
060700     MOVE ORDT-QUANTITY   TO RPT-QUANTITY.
060800     MOVE ORDT-UNIT-PRICE TO RPT-UNIT-PRICE.
060900     MOVE ZEROS           TO RPT-LINE-TOTAL.
061000     MOVE ORDT-CURRENCY   TO RPT-CURRENCY.
061100     MOVE 'VALIDATION ERROR' TO RPT-STATUS.
061200     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1.
061300     MOVE ERR-MSG-DATA1   TO ERR-MSG-DATA1O.
061400     MOVE ERR-MSG-DATA2   TO ERR-MSG-DATA2O.
061500     WRITE REPORT-RECORD FROM ERR-MSG-VALIDATION.
061600     MOVE SPACES          TO ERR-MSG-DATA1 ERR-MSG-DATA2.
061700
061800 830-REPORT-NOT-FOUND.
061900     ADD +1 TO NUM-NOTFOUND-ERRORS.
062000     MOVE 'N'  TO WS-TRAN-OK.
062100     MOVE ORDT-TRAN-CODE  TO RPT-TRAN-CODE.
062200     MOVE ORDT-ORDER-ID   TO RPT-ORDER-ID.
062300     MOVE SPACES          TO RPT-PRODUCT-ID.
062400     MOVE ZEROS           TO RPT-QUANTITY.
062500     MOVE ZEROS           TO RPT-UNIT-PRICE.
062600     MOVE ZEROS           TO RPT-LINE-TOTAL.
062700     MOVE SPACES          TO RPT-CURRENCY.
062800     MOVE 'NOT FOUND'     TO RPT-STATUS.
062900     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1.
063000
063100 850-WRITE-ORDER-FILE.
063200     PERFORM 855-WRITE-ONE-ORDER-LINE
063300         VARYING OT-IX FROM 1 BY 1
063400         UNTIL OT-IX > WS-ORDER-TABLE-COUNT.
063500
063600 855-WRITE-ONE-ORDER-LINE.
063700     IF OT-LINE-ACTIVE (OT-IX)
063800         MOVE OT-ORDER-ID (OT-IX)     TO ORDM-ORDER-ID
063900         MOVE OT-PRODUCT-ID (OT-IX)   TO ORDM-PRODUCT-ID
064000         MOVE OT-QUANTITY (OT-IX)     TO ORDM-QUANTITY
064100         MOVE OT-UNIT-PRICE (OT-IX)   TO ORDM-UNIT-PRICE
064200         MOVE OT-CURRENCY (OT-IX)     TO ORDM-CURRENCY
064300         MOVE OT-LINE-TOTAL (OT-IX)   TO ORDM-LINE-TOTAL
064400         WRITE ORDM-MASTER-RECORD.
064500
064600 900-OPEN-FILES.
064700     OPEN INPUT    TRANSACTION-FILE
064800          OUTPUT   ORDER-FILE
064900          OUTPUT   REPORT-FILE .
065000     IF WS-TRANSFILE-STATUS NOT = '00'
065100       DISPLAY 'ERROR OPENING TRAN FILE. RC:' WS-TRANSFILE-STATUS
065200       DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
065300       MOVE 16 TO RETURN-CODE
065400       MOVE 'Y' TO WS-TRAN-FILE-EOF.
065500     IF WS-ORDFILE-STATUS NOT = '00'
065600       DISPLAY 'ERROR OPENING ORDER FILE. RC:' WS-ORDFILE-STATUS
065700       DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
065800       MOVE 16 TO RETURN-CODE
065900       MOVE 'Y' TO WS-TRAN-FILE-EOF.
066000     IF WS-REPORT-STATUS NOT = '00'
066100       DISPLAY 'ERROR OPENING REPORT FILE. RC:' WS-REPORT-STATUS
066200       DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
066300       MOVE 16 TO RETURN-CODE
066400       MOVE 'Y' TO WS-TRAN-FILE-EOF.
066500
066600 950-CLOSE-FILES.
066700     CLOSE TRANSACTION-FILE .
066800     CLOSE ORDER-FILE .
066900     CLOSE REPORT-FILE .
067000
067100*  END OF PROGRAM ORDPROC1
