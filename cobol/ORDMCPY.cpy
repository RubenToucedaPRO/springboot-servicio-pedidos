000100*****************************************************************
000200*   ---------------------------------------------------
000300*   COPYBOOK ORDMCPY
000400*   Describes file <userid>.ADLAB.FILES(ORDMCPY)
000500*   ORDER PROCESSING - ORDER MASTER RECORD (ORDFILE)
000600*   Also used, via REPLACING, as the ORDER-TABLE entry layout
000700*   held in working storage for the run (see ORDPROC1).
000800*   REPLACING TAGS:  :LV:  top level number of this group
000900*                    :LV2: level number of the fields below it
001000*                    :TAG: data-name prefix
001100*   60-BYTE FIXED, LINE SEQUENTIAL WHEN USED FOR THE ORDFILE FD
001200*   ---------------------------------------------------
001300*
001400*    01-15  RJH  INITIAL LAYOUT
001500*    02-06  PJT  TICKET OP-4471 ADDED LINE-TOTAL, CURRENCY 88S
001600*****************************************************************
001700 :LV:  :TAG:-MASTER-RECORD.
001800     :LV2:  :TAG:-ORDER-ID           PIC X(12).
001900     :LV2:  :TAG:-PRODUCT-ID         PIC X(10).
002000     :LV2:  :TAG:-QUANTITY           PIC 9(05).
002100     :LV2:  :TAG:-UNIT-PRICE         PIC 9(07)V99.
002200     :LV2:  :TAG:-CURRENCY           PIC X(03).
002300         88  :TAG:-CURRENCY-IS-EUR       VALUE 'EUR'.
002400         88  :TAG:-CURRENCY-IS-USD       VALUE 'USD'.
002500     :LV2:  :TAG:-LINE-TOTAL         PIC 9(09)V99.
002600     :LV2:  FILLER                   PIC X(10).
002700*****************************************************************
