000100*****************************************************************
000200*   ---------------------------------------------------
000300*   COPYBOOK ORDTCPY
000400*   Describes file <userid>.ADLAB.FILES(ORDTCPY)
000500*   ORDER PROCESSING - TRANSACTION RECORD (TRANFILE)
000600*   80-BYTE FIXED, LINE SEQUENTIAL
000700*   ---------------------------------------------------
000800*
000900*    01-15  RJH  INITIAL LAYOUT FOR ORDER TRAN CONVERSION
001000*    97-03  LMK  ADDED CURRENCY FIELD, WAS US-DOLLARS ONLY
001100*    98-11  RJH  Y2K - NO DATE FIELDS ON THIS RECORD, N/C
001200*    02-06  PJT  TICKET OP-4471 ADD/DELETE/GET TRAN CODES
001300*****************************************************************
001400 01  ORDT-TRANSACTION-RECORD.
001500     05  ORDT-TRAN-CODE              PIC X(02).
001600         88  ORDT-TRAN-IS-CREATE         VALUE 'CR'.
001700         88  ORDT-TRAN-IS-ADD-ITEM       VALUE 'AD'.
001800         88  ORDT-TRAN-IS-DELETE         VALUE 'DL'.
001900         88  ORDT-TRAN-IS-GET            VALUE 'GT'.
002000     05  ORDT-TRAN-CODE-R REDEFINES ORDT-TRAN-CODE.
002100         10  ORDT-TRAN-COMMENT-FLAG  PIC X(01).
002200             88  ORDT-TRAN-IS-COMMENT    VALUE '*'.
002300         10  FILLER                  PIC X(01).
002400     05  ORDT-ORDER-ID               PIC X(12).
002500     05  ORDT-PRODUCT-ID             PIC X(10).
002600     05  ORDT-QUANTITY               PIC 9(05).
002700     05  ORDT-UNIT-PRICE             PIC 9(07)V99.
002800     05  ORDT-CURRENCY               PIC X(03).
002900     05  FILLER                      PIC X(39).
003000*****************************************************************
