000100****************************************************************
000200* PROGRAM:  ORDPROC3
000300*           Order Processing - Catalog Fallback Pricing
000400*
000500* AUTHOR :  P J TREMBLAY
000600*           IBM PD TOOLS - ADLAB
000700*
000800* SUBROUTINE TO DERIVE A FALLBACK CATALOG UNIT PRICE FOR A
000900* PRODUCT WHEN THE INCOMING TRANSACTION CARRIES A ZERO PRICE.
001000*   - Called by program ORDPROC1
001100*
001200* THE PRICE IS DERIVED, NOT LOOKED UP IN A TABLE OR FILE - THE
001300* CATALOG SERVICE THIS REPLACES HAD NO PERSISTENT PRICE FILE
001400* OF ITS OWN, SO THIS PROGRAM REPRODUCES ITS HASH-BASED RULE.
001500* IF A REAL CATALOG FILE IS EVER BUILT THIS PROGRAM SHOULD BE
001600* REPLACED, NOT PATCHED.
001700*
001800*****************************************************************
001900* CHANGE ACTIVITY :
002000*
002100* DATE     INIT  TICKET    REMARKS
002200* -------- ----  --------  ---------------------------------
002300* 02/06/87 PJT   OP-4471   INITIAL VERSION - HASH FALLBACK PRICE  PROC3CH1
002400* 04/22/88 PJT   OP-4519   PRICE FLOOR CHANGED FROM 1 TO 5 UNITS  PROC3CH2
002500* 11/09/89 RJH   OP-4602   MOD RANGE WIDENED 10 TO 20             PROC3CH3
002600* 08/14/91 LMK   OP-4788   TRIM TRAILING BLANKS BEFORE HASHING    PROC3CH4
002700* 01/05/93 RJH   OP-4903   REJECT PRODUCT ID LONGER THAN LAYOUT   PROC3CH5
002800* 09/19/95 PJT   OP-4977   DOCUMENTATION PASS, NO LOGIC CHANGE    PROC3CH6
002900* 03/02/98 LMK   OP-5104   Y2K REVIEW - NO DATE FIELDS, N/C       PROC3CH7
003000* 06/06/02 RJH   OP-4471   RENUMBERED PARAGRAPHS FOR ORDPROC1     PROC3CH8
003100*                          TRAN CONVERSION, HASH RULE UNCHANGED
003200*****************************************************************
003300* Linkage:
003400*      parameters:
003500*        1: Product Id             (passed and not changed)
003600*        2: Derived Unit Price     (passed and modified)
003700*        3: Derived Currency Code  (passed and modified)
003800*****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.     ORDPROC3.
004100 AUTHOR.         P J TREMBLAY.
004200 INSTALLATION.   IBM PD TOOLS - ADLAB.
004300 DATE-WRITTEN.   02/06/87.
004400 DATE-COMPILED.
004500 SECURITY.       NONE.
004600
004700 ENVIRONMENT DIVISION.
004800 INPUT-OUTPUT SECTION.
004900
005000 DATA DIVISION.
005100
005200 WORKING-STORAGE SECTION.
005300*
005400 01  WS-FIELDS.
005500     05  WS-PROGRAM-STATUS       PIC X(30)     VALUE SPACES.
005600     05  WS-PRODUCT-LENGTH       PIC S9(02)    COMP-3 VALUE +0.
005700     05  WS-CHAR-INDEX           PIC S9(02)    COMP-3 VALUE +0.
005800     05  WS-CHAR-CODE            PIC S9(03)    COMP-3 VALUE +0.
005900*
006000* WS-HASH-VALUE IS THE RUNNING HASH.  IT IS DELIBERATELY THE
006100* SAME WIDTH THE CATALOG SERVICE'S 32-BIT HASH USED - WHEN THE
006200* ACCUMULATION EXCEEDS THIS PICTURE, HIGH-ORDER DIGITS ARE LOST
006300* ON COMPUTE THE SAME WAY THE ORIGINAL HASH WRAPPED. THIS IS
006400* INTENTIONAL AND MUST NOT BE "FIXED" BY WIDENING THE FIELD.
006500*
006600 01  HASH-WORK-AREA.
006700     05  WS-HASH-VALUE           PIC S9(09)    COMP-3 VALUE +0.
006800     05  WS-HASH-ABS REDEFINES WS-HASH-VALUE
006900                                 PIC 9(09)     COMP-3.
007000     05  WS-HASH-MOD-20          PIC S9(02)    COMP-3 VALUE +0.
007100*
007200 01  PRODUCT-ID-WORK.
007300     05  PW-PRODUCT-ID           PIC X(10).
007400     05  PW-CHAR-TABLE REDEFINES PW-PRODUCT-ID.
007500         10  PW-CHAR             PIC X(01) OCCURS 10 TIMES
007600                                  INDEXED BY PW-CHAR-IX.
007700*
007800* CHARACTER-TO-CODE TABLE - NO FUNCTION ORD ON THIS COMPILER.
007900* COVERS DIGITS AND UPPER-CASE LETTERS, THE ONLY CHARACTERS
008000* THE PRODUCT MASTER SHOP STANDARDS ALLOW IN A PRODUCT ID.
008100* AN UNRECOGNIZED CHARACTER HASHES AS ZERO.
008200*
008300 01  CHAR-CODE-DATA.
008400     05 FILLER PIC X(1) VALUE '0'. 05 FILLER PIC 9(3) VALUE 048.
008500     05 FILLER PIC X(1) VALUE '1'. 05 FILLER PIC 9(3) VALUE 049.
008600     05 FILLER PIC X(1) VALUE '2'. 05 FILLER PIC 9(3) VALUE 050.
008700     05 FILLER PIC X(1) VALUE '3'. 05 FILLER PIC 9(3) VALUE 051.
008800     05 FILLER PIC X(1) VALUE '4'. 05 FILLER PIC 9(3) VALUE 052.
008900     05 FILLER PIC X(1) VALUE '5'. 05 FILLER PIC 9(3) VALUE 053.
009000     05 FILLER PIC X(1) VALUE '6'. 05 FILLER PIC 9(3) VALUE 054.
009100     05 FILLER PIC X(1) VALUE '7'. 05 FILLER PIC 9(3) VALUE 055.
009200     05 FILLER PIC X(1) VALUE '8'. 05 FILLER PIC 9(3) VALUE 056.
009300     05 FILLER PIC X(1) VALUE '9'. 05 FILLER PIC 9(3) VALUE 057.
009400     05 FILLER PIC X(1) VALUE 'A'. 05 FILLER PIC 9(3) VALUE 065.
009500     05 FILLER PIC X(1) VALUE 'B'. 05 FILLER PIC 9(3) VALUE 066.
009600     05 FILLER PIC X(1) VALUE 'C'. 05 FILLER PIC 9(3) VALUE 067.
009700     05 FILLER PIC X(1) VALUE 'D'. 05 FILLER PIC 9(3) VALUE 068.
009800     05 FILLER PIC X(1) VALUE 'E'. 05 FILLER PIC 9(3) VALUE 069.
009900     05 FILLER PIC X(1) VALUE 'F'. 05 FILLER PIC 9(3) VALUE 070.
010000     05 FILLER PIC X(1) VALUE 'G'. 05 FILLER PIC 9(3) VALUE 071.
010100     05 FILLER PIC X(1) VALUE 'H'. 05 FILLER PIC 9(3) VALUE 072.
010200     05 FILLER PIC X(1) VALUE 'I'. 05 FILLER PIC 9(3) VALUE 073.
010300     05 FILLER PIC X(1) VALUE 'J'. 05 FILLER PIC 9(3) VALUE 074.
010400     05 FILLER PIC X(1) VALUE 'K'. 05 FILLER PIC 9(3) VALUE 075.
010500     05 FILLER PIC X(1) VALUE 'L'. 05 FILLER PIC 9(3) VALUE 076.
010600     05 FILLER PIC X(1) VALUE 'M'. 05 FILLER PIC 9(3) VALUE 077.
010700     05 FILLER PIC X(1) VALUE 'N'. 05 FILLER PIC 9(3) VALUE 078.
010800     05 FILLER PIC X(1) VALUE 'O'. 05 FILLER PIC 9(3) VALUE 079.
010900     05 FILLER PIC X(1) VALUE 'P'. 05 FILLER PIC 9(3) VALUE 080.
011000     05 FILLER PIC X(1) VALUE 'Q'. 05 FILLER PIC 9(3) VALUE 081.
011100     05 FILLER PIC X(1) VALUE 'R'. 05 FILLER PIC 9(3) VALUE 082.
011200     05 FILLER PIC X(1) VALUE 'S'. 05 FILLER PIC 9(3) VALUE 083.
011300     05 FILLER PIC X(1) VALUE 'T'. 05 FILLER PIC 9(3) VALUE 084.
011400     05 FILLER PIC X(1) VALUE 'U'. 05 FILLER PIC 9(3) VALUE 085.
011500     05 FILLER PIC X(1) VALUE 'V'. 05 FILLER PIC 9(3) VALUE 086.
011600     05 FILLER PIC X(1) VALUE 'W'. 05 FILLER PIC 9(3) VALUE 087.
011700     05 FILLER PIC X(1) VALUE 'X'. 05 FILLER PIC 9(3) VALUE 088.
011800     05 FILLER PIC X(1) VALUE 'Y'. 05 FILLER PIC 9(3) VALUE 089.
011900     05 FILLER PIC X(1) VALUE 'Z'. 05 FILLER PIC 9(3) VALUE 090.
012000 01  CHAR-CODE-TABLE REDEFINES CHAR-CODE-DATA.
012100     05  CHAR-CODE-ENTRY OCCURS 36 TIMES INDEXED BY CC-IX.
012200         10  CC-CHAR             PIC X(01).
012300         10  CC-CODE             PIC 9(03).
012400*
012500*****************************************************************
012600 LINKAGE SECTION.
012700
012800 01  LK-PRODUCT-ID               PIC X(10).
012900 01  LK-DERIVED-UNIT-PRICE       PIC 9(07)V99.
013000 01  LK-DERIVED-CURRENCY         PIC X(03).
013100
013200*****************************************************************
013300 PROCEDURE DIVISION USING LK-PRODUCT-ID, LK-DERIVED-UNIT-PRICE,
013400                               LK-DERIVED-CURRENCY.
013500
013600 000-MAIN.
013700     MOVE 'DERIVING CATALOG PRICE' TO WS-PROGRAM-STATUS.
013800     MOVE LK-PRODUCT-ID TO PW-PRODUCT-ID.
013900     PERFORM 050-FIND-TRIMMED-LENGTH.
014000     PERFORM 100-CALCULATE-HASH.
014100     PERFORM 200-DERIVE-FALLBACK-PRICE.
014200     MOVE 'EUR' TO LK-DERIVED-CURRENCY.
014300     MOVE 'CATALOG PRICE DERIVED' TO WS-PROGRAM-STATUS.
014400     GOBACK.
014500
014600 050-FIND-TRIMMED-LENGTH.
014700*    *** TICKET OP-4788 - IGNORE TRAILING BLANKS WHEN HASHING **
014800     MOVE 10 TO WS-PRODUCT-LENGTH.
014900     SET PW-CHAR-IX TO WS-PRODUCT-LENGTH.
015000     PERFORM 060-BACK-UP-OVER-BLANKS
015100         UNTIL WS-PRODUCT-LENGTH = 0
015200         OR PW-CHAR (PW-CHAR-IX) NOT = SPACE.
015300
015400 060-BACK-UP-OVER-BLANKS.
015500     SUBTRACT 1 FROM WS-PRODUCT-LENGTH.
015600     IF WS-PRODUCT-LENGTH > 0
015700         SET PW-CHAR-IX TO WS-PRODUCT-LENGTH.
015800
015900 100-CALCULATE-HASH.
016000*    *** hash = 0 ; hash = hash * 31 + char-code, left to right *
016100     MOVE +0 TO WS-HASH-VALUE.
016200     IF WS-PRODUCT-LENGTH > 0
016300         PERFORM 110-ACCUMULATE-ONE-CHAR
016400             VARYING WS-CHAR-INDEX FROM 1 BY 1
016500             UNTIL WS-CHAR-INDEX > WS-PRODUCT-LENGTH.
016600     MOVE WS-HASH-ABS TO WS-HASH-VALUE.
016700     DIVIDE WS-HASH-VALUE BY 20 GIVING WS-CHAR-INDEX
016800         REMAINDER WS-HASH-MOD-20.
016900
017000 110-ACCUMULATE-ONE-CHAR.
017100     SET PW-CHAR-IX TO WS-CHAR-INDEX.
017200     PERFORM 120-LOOKUP-CHAR-CODE.
017300     COMPUTE WS-HASH-VALUE =
017400         (WS-HASH-VALUE * 31) + WS-CHAR-CODE.
017500
017600 120-LOOKUP-CHAR-CODE.
017700     MOVE 0 TO WS-CHAR-CODE.
017800     SET CC-IX TO 1.
017900     SEARCH CHAR-CODE-ENTRY VARYING CC-IX
018000         AT END
018100             MOVE 0 TO WS-CHAR-CODE
018200         WHEN CC-CHAR (CC-IX) = PW-CHAR (PW-CHAR-IX)
018300             MOVE CC-CODE (CC-IX) TO WS-CHAR-CODE
018400     END-SEARCH.
018500
018600 200-DERIVE-FALLBACK-PRICE.
018700*    *** price = 5 + (hash mod 20), whole currency units, EUR **
018800     COMPUTE LK-DERIVED-UNIT-PRICE = 5 + WS-HASH-MOD-20.
018900
019000*  END OF PROGRAM ORDPROC3
